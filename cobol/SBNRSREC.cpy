000100*****************************************************************
000200* SBNRSREC    - SCENARIO RESULT RECORD                          *
000300*               BUY-VS-INVEST MORTGAGE SCENARIO BATCH           *
000400*****************************************************************
000500* ONE RESULT RECORD WRITTEN TO RESULTS-OUT FOR EVERY INPUT      *
000600* SCENARIO RECORD READ.  STATUS 'OK' MEANS THE SCENARIO WAS     *
000700* SIMULATED; STATUS 'ER' MEANS THE DOWNPAYMENT EXCEEDED THE     *
000800* CASH AVAILABLE AND ALL NUMERIC FIELDS WERE ZEROED.            *
000900*-----------------------------------------------------------------
001000* 1991-03-19  SRP   ORIGINAL LAYOUT FOR SIMBUYNV               *
001100* 1995-07-02  RDM   ADDED ERROR-VIEW REDEFINES FOR REJECT      *
001200*                   PROCESSING - REQ #4471                    *
001300*-----------------------------------------------------------------
001400 01  SBN-SCENARIO-RS-REC.
001500     05  RST-SCENARIO-ID              PIC X(08).
001600     05  RST-STATUS                   PIC X(02).
001700     05  RST-MONTHLY-PAYMENT          PIC S9(09)V99.
001800     05  RST-TOTAL-PROPERTY-COST      PIC S9(09)V99.
001900     05  RST-DOWNPAYMENT              PIC S9(09)V99.
002000     05  RST-INITIAL-INVESTMENT       PIC S9(09)V99.
002100     05  RST-MORTGAGE-PRINCIPAL       PIC S9(09)V99.
002200     05  RST-INTEREST-PAID            PIC S9(09)V99.
002300     05  RST-TOTAL-PAID               PIC S9(09)V99.
002400     05  RST-FINAL-PROPERTY-VALUE     PIC S9(11)V99.
002500     05  RST-FINAL-INVESTMENT-VALUE   PIC S9(11)V99.
002600     05  FILLER                       PIC X(27).
002700*
002800* RDM 1995-07-02 - ERROR VIEW LETS 220-VALIDATE-DOWNPAYMENT
002900*                  ZERO THE WHOLE NUMERIC AREA IN ONE MOVE
003000*                  WHEN A SCENARIO IS REJECTED.
003100 01  SBN-SCENARIO-RS-ERR-VIEW REDEFINES SBN-SCENARIO-RS-REC.
003200     05  ERV-SCENARIO-ID              PIC X(08).
003300     05  ERV-STATUS                   PIC X(02).
003400     05  ERV-ZERO-FILL-AREA           PIC X(130).
