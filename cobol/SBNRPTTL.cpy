000100*****************************************************************
000200* SBNRPTTL    - SCENARIO REPORT TOTAL LINES                     *
000300*               BUY-VS-INVEST MORTGAGE SCENARIO BATCH           *
000400*****************************************************************
000500* COUNT AND GRAND-TOTAL LINES WRITTEN ONCE AT END-OF-FILE BY    *
000600* 900-WRITE-REPORT-TOTALS.  GRAND TOTALS COVER ACCEPTED        *
000700* SCENARIOS ONLY - REJECTED SCENARIOS CONTRIBUTE NOTHING TO     *
000800* WS-TTL-INTEREST, WS-TTL-PAID OR WS-TTL-ASSET.                 *
000900*-----------------------------------------------------------------
001000* 1991-03-21  SRP   ORIGINAL LAYOUT FOR SIMBUYNV               *
001100*-----------------------------------------------------------------
001200 01  SBN-RPT-COUNT-LINE.
001300     05  FILLER                   PIC X(01) VALUE SPACES.
001400     05  RTT-READ-LIT             PIC X(18)
001500             VALUE 'SCENARIOS READ . .'.
001600     05  RTT-READ-ED              PIC ZZZ,ZZ9.
001700     05  FILLER                   PIC X(03) VALUE SPACES.
001800     05  RTT-ACCEPT-LIT           PIC X(18)
001900             VALUE 'ACCEPTED . . . . .'.
002000     05  RTT-ACCEPT-ED            PIC ZZZ,ZZ9.
002100     05  FILLER                   PIC X(03) VALUE SPACES.
002200     05  RTT-REJECT-LIT           PIC X(18)
002300             VALUE 'REJECTED . . . . .'.
002400     05  RTT-REJECT-ED            PIC ZZZ,ZZ9.
002500     05  FILLER                   PIC X(56) VALUE SPACES.
002600*
002700 01  SBN-RPT-GRANDTOTAL-LINE1.
002800     05  FILLER                   PIC X(01) VALUE SPACES.
002900     05  RTT-INTEREST-LIT         PIC X(26)
003000             VALUE 'TOTAL INTEREST PAID . . .'.
003100     05  RTT-INTEREST-ED          PIC $Z,ZZZ,ZZZ,ZZZ.99.
003200     05  FILLER                   PIC X(87) VALUE SPACES.
003300*
003400 01  SBN-RPT-GRANDTOTAL-LINE2.
003500     05  FILLER                   PIC X(01) VALUE SPACES.
003600     05  RTT-TOTPAID-LIT          PIC X(26)
003700             VALUE 'TOTAL PAID . . . . . . . .'.
003800     05  RTT-TOTPAID-ED           PIC $Z,ZZZ,ZZZ,ZZZ.99.
003900     05  FILLER                   PIC X(87) VALUE SPACES.
004000*
004100 01  SBN-RPT-GRANDTOTAL-LINE3.
004200     05  FILLER                   PIC X(01) VALUE SPACES.
004300     05  RTT-ASSET-LIT            PIC X(26)
004400             VALUE 'TOTAL FINAL ASSET VALUE .'.
004500     05  RTT-ASSET-ED             PIC $Z,ZZZ,ZZZ,ZZZ.99.
004600     05  FILLER                   PIC X(87) VALUE SPACES.
