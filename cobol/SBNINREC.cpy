000100*****************************************************************
000200* SBNINREC    - SCENARIO INPUT RECORD                           *
000300*               BUY-VS-INVEST MORTGAGE SCENARIO BATCH           *
000400*****************************************************************
000500* ONE 70-BYTE LINE-SEQUENTIAL RECORD PER SCENARIO TO SIMULATE.  *
000600* FIELDS ARE UNSIGNED ZONED DECIMAL IN FIXED COLUMNS, NO        *
000700* DELIMITERS, NO HEADER RECORD.  PER-FIELD MEANING IS IN THE   *
000800* SIMBUYNV RUN BOOK.                                            *
000900*-----------------------------------------------------------------
001000* 1991-03-12  SRP   ORIGINAL LAYOUT FOR SIMBUYNV               *
001100* 1998-11-04  SRP   REVIEWED FOR YEAR-2000 READINESS - NO       *
001200*                   2-DIGIT YEAR FIELDS PRESENT, NO CHANGE     *
001300*-----------------------------------------------------------------
001400 01  SBN-SCENARIO-IN-REC.
001500     05  SCN-SCENARIO-ID         PIC X(08).
001600     05  SCN-CASH-AVAILABLE      PIC 9(09)V99.
001700     05  SCN-PROPERTY-PRICE      PIC 9(09)V99.
001800     05  SCN-TAXES-PCT           PIC 9(03)V99.
001900     05  SCN-MORTGAGE-RATE-PCT   PIC 9(02)V9(04).
002000     05  SCN-MORTGAGE-YEARS      PIC 9(02).
002100     05  SCN-INVEST-RETURN-PCT   PIC 9(02)V9(04).
002200     05  SCN-PROP-APPREC-PCT     PIC 9(02)V9(04).
002300     05  SCN-DOWNPAYMENT         PIC 9(09)V99.
002400     05  FILLER                  PIC X(04).
