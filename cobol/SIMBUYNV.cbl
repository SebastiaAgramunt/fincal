000100******************************************************************
000200* Author: S R PRAJAPATI
000300* Date: 12-03-1991
000400* Purpose: SIMULATE BUY-VERSUS-INVEST MORTGAGE SCENARIOS IN
000500*        : BATCH AND PRODUCE A RESULTS FILE AND SUMMARY REPORT
000600* Tectonics: COBC
000700******************************************************************
000800 IDENTIFICATION DIVISION.
000900*
001000 PROGRAM-ID.     SIMBUYNV.
001100 AUTHOR.         S R PRAJAPATI.
001200 INSTALLATION.   CONSUMER LOAN SYSTEMS GROUP.
001300 DATE-WRITTEN.   03/12/1991.
001400 DATE-COMPILED.
001500 SECURITY.       UNCLASSIFIED - INTERNAL USE ONLY.
001600*
001700******************************************************************
001800* SIMBUYNV - BUY VS INVEST MORTGAGE SCENARIO BATCH
001900*
002000* FOR EACH SCENARIO RECORD ON SCENARIO-IN THIS PROGRAM WORKS
002100* OUT WHETHER THE CUSTOMER'S CASH COVERS THE CHOSEN DOWNPAYMENT,
002200* SIZES THE MORTGAGE PAYMENT, THEN WALKS MONTH BY MONTH THROUGH
002300* THE FULL MORTGAGE TERM AMORTIZING THE LOAN, APPRECIATING THE
002400* PROPERTY AND COMPOUNDING WHATEVER CASH WAS NOT USED AS
002500* DOWNPAYMENT AT THE CUSTOMER'S EXPECTED INVESTMENT RETURN.  A
002600* RESULT RECORD GOES TO RESULTS-OUT FOR EVERY SCENARIO READ AND
002700* A DETAIL LINE GOES TO REPORT-OUT, WITH GRAND TOTALS AT THE END.
002800*
002900* CHANGE LOG
003000* ----------------------------------------------------------------
003100* 1991-03-12  SRP   ORIGINAL PROGRAM, WRITTEN FOR THE BRANCH LOAN
003200*                   OFFICER WORKSHEET REPLACEMENT PROJECT.
003300* 1991-04-30  SRP   FIXED MORTGAGE PAYMENT FORMULA - ZERO-RATE
003400*                   LOANS WERE ABENDING ON DIVIDE BY ZERO.
003500* 1992-08-14  JPT   ADDED PROPERTY-APPRECIATION SIDE OF THE
003600*                   SIMULATION PER REQ #1103.
003700* 1993-01-22  JPT   ADDED INVESTMENT-GROWTH SIDE OF THE
003800*                   SIMULATION PER REQ #1103 (PHASE 2).
003900* 1993-06-03  JPT   DOWNPAYMENT-AS-PERCENT-OF-PRICE COLUMN ADDED
004000*                   TO THE REPORT AT LOAN COMMITTEE'S REQUEST.
004100* 1994-02-17  SRP   CORRECTED ROUNDING ON THE MONTHLY PAYMENT -
004200*                   SEE PROBLEM REPORT PR-0446.
004300* 1995-07-02  RDM   ADDED ERROR-VIEW REDEFINES TO SBNRSREC SO A
004400*                   REJECTED SCENARIO CAN BE ZEROED IN ONE MOVE.
004500*                   REQ #4471.
004600* 1996-03-11  RDM   REJECTED SCENARIOS NOW COUNTED SEPARATELY ON
004700*                   THE TOTAL LINE INSTEAD OF BEING DROPPED.
004800* 1998-11-09  SRP   YEAR-2000 READINESS REVIEW - NO 2-DIGIT YEAR
004900*                   FIELDS USED IN ANY CALCULATION, REPORT RUN
005000*                   DATE STAMP IS DISPLAY-ONLY.  NO CHANGE.
005100* 1999-01-05  SRP   Y2K SIGN-OFF LOGGED WITH QA - SEE CR-0512.
005200* 2001-05-20  KPI   ADDED GRAND TOTAL OF COMBINED FINAL ASSET
005300*                   VALUE (PROPERTY + INVESTMENT) PER AUDIT
005400*                   REQUEST FROM LENDING COMMITTEE.
005500* 2003-09-08  KPI   WIDENED THE FINAL-PROPERTY AND FINAL-INVEST
005600*                   REPORT COLUMNS TO 8 DIGITS - 40-YEAR TERMS
005700*                   ON HIGH-APPRECIATION SCENARIOS WERE
005800*                   TRUNCATING THE PRINTED FIGURE.
005900* 2005-11-14  MDS   RECAST THE INVESTMENT-RETURN AND PROPERTY-
006000*                   APPRECIATION RATES AS TRUE EFFECTIVE-ANNUAL
006100*                   CONVERSIONS (COMPOUND, NOT NOMINAL/12) PER
006200*                   ACTUARIAL REVIEW REQ #7790.  MORTGAGE RATE
006300*                   STAYS NOMINAL/12 AS BEFORE.
006400* 2008-04-02  MDS   CASH-PURCHASE SCENARIOS (DOWNPAYMENT COVERS
006500*                   THE FULL PRICE) NOW CARRY A NEGATIVE
006600*                   MORTGAGE-PRINCIPAL THROUGH TO THE REPORT
006700*                   INSTEAD OF BEING FORCED TO ZERO - PR-1188.
006800* 2010-06-30  TRG   MIGRATED REPORT-OUT FROM AN 80-COLUMN TO A
006900*                   132-COLUMN PRINT LINE, REPORT LAYOUT SPLIT
007000*                   INTO SBNRPTHD/SBNRPTBD/SBNRPTTL COPY MEMBERS.
007100* 2013-02-19  TRG   SCENARIO ID NOW ECHOED ON THE RESULT RECORD
007200*                   EVEN WHEN THE SCENARIO IS REJECTED - REQ
007300*                   #9042 (DOWNSTREAM RECONCILIATION NEEDED IT).
007400* ----------------------------------------------------------------
007500*
007600 ENVIRONMENT DIVISION.
007700*
007800 CONFIGURATION SECTION.
007900*
008000 SPECIAL-NAMES.
008100     C01 IS TOP-OF-FORM
008200     CLASS SCENARIO-ID-CLASS IS 'A' THRU 'Z', '0' THRU '9'
008300     UPSI-0 IS SIMBUYNV-TRACE-SW
008400         ON STATUS IS TRACE-IS-ON
008500         OFF STATUS IS TRACE-IS-OFF.
008600*
008700 INPUT-OUTPUT SECTION.
008800*
008900 FILE-CONTROL.
009000*
009100     SELECT SCENARIO-IN ASSIGN TO SCNIN
009200         ORGANIZATION IS LINE SEQUENTIAL
009300         ACCESS IS SEQUENTIAL
009400         FILE STATUS IS WS-SCNIN-STATUS.
009500*
009600     SELECT RESULTS-OUT ASSIGN TO RESOUT
009700         ORGANIZATION IS LINE SEQUENTIAL
009800         ACCESS IS SEQUENTIAL
009900         FILE STATUS IS WS-RESOUT-STATUS.
010000*
010100     SELECT REPORT-OUT ASSIGN TO RPTOUT
010200         ORGANIZATION IS LINE SEQUENTIAL
010300         ACCESS IS SEQUENTIAL
010400         FILE STATUS IS WS-RPTOUT-STATUS.
010500*
010600 DATA DIVISION.
010700*
010800 FILE SECTION.
010900*
011000 FD  SCENARIO-IN
011100     LABEL RECORDS ARE STANDARD
011200     RECORDING MODE IS F.
011300     COPY SBNINREC.
011400*
011500 FD  RESULTS-OUT
011600     LABEL RECORDS ARE STANDARD
011700     RECORDING MODE IS F.
011800     COPY SBNRSREC.
011900*
012000 FD  REPORT-OUT
012100     LABEL RECORDS ARE STANDARD
012200     RECORDING MODE IS F.
012300 01  REPORT-OUT-REC                  PIC X(132).
012400*
012500 WORKING-STORAGE SECTION.
012600*
012700******************************************************************
012800* FILE-STATUS AND SWITCH AREA
012900******************************************************************
013000 01  WS-FILE-STATUSES.
013100     05  WS-SCNIN-STATUS              PIC X(02) VALUE SPACES.
013200     05  WS-RESOUT-STATUS             PIC X(02) VALUE SPACES.
013300     05  WS-RPTOUT-STATUS             PIC X(02) VALUE SPACES.
013400     05  FILLER                       PIC X(04).
013500*
013600 01  WS-SWITCHES.
013700     05  WS-EOF-SW                    PIC X(01) VALUE 'N'.
013800         88  END-OF-SCENARIOS                   VALUE 'Y'.
013900     05  WS-SCN-REJECTED-SW           PIC X(01) VALUE 'N'.
014000         88  SCN-REJECTED                       VALUE 'Y'.
014100     05  FILLER                       PIC X(02).
014200*
014300 01  WS-ERR-FIELDS.
014400     05  WS-ERR-MSG                   PIC X(40) VALUE SPACES.
014500     05  WS-ERR-CDE                   PIC X(02) VALUE SPACES.
014600     05  WS-ERR-PROC                  PIC X(20) VALUE SPACES.
014700     05  FILLER                       PIC X(10) VALUE SPACES.
014800*
014900******************************************************************
015000* RECORD AND MONTH COUNTERS - BINARY, PER SHOP STANDARD
015100******************************************************************
015200 01  WS-RECORD-COUNTS COMP.
015300     05  WS-READ-CTR                  PIC 9(07).
015400     05  WS-ACCEPT-CTR                PIC 9(07).
015500     05  WS-REJECT-CTR                PIC 9(07).
015600     05  FILLER                       PIC 9(07).
015700*
015800 01  WS-SIMULATION-CTRS COMP.
015900     05  WS-TOTAL-MONTHS              PIC 9(04).
016000     05  WS-MONTH-CTR                 PIC 9(04).
016100     05  FILLER                       PIC 9(04).
016200*
016300******************************************************************
016400* GRAND TOTALS - ACCEPTED SCENARIOS ONLY, KEPT ZONED DISPLAY
016500* SINCE THESE ARE MONEY, NOT BINARY COUNTS.
016600******************************************************************
016700 01  WS-GRAND-TOTALS.
016800     05  WS-TTL-INTEREST              PIC S9(13)V99.
016900     05  WS-TTL-PAID                  PIC S9(13)V99.
017000     05  WS-TTL-ASSET                 PIC S9(13)V99.
017100     05  FILLER                       PIC X(05).
017200*
017300* RDM 1995-07-02 - ZERO-VIEW OF THE GRAND TOTALS SO 100-OPEN-FILES
017400*                  CAN CLEAR ALL THREE ACCUMULATORS IN ONE MOVE.
017500 01  WS-GRAND-TOTALS-ZERO-VIEW REDEFINES WS-GRAND-TOTALS
017600                                  PIC X(50).
017700*
017800******************************************************************
017900* PER-SCENARIO WORK AMOUNTS
018000******************************************************************
018100 01  WS-WORK-AMOUNTS.
018200     05  WS-TOTAL-COST-W              PIC S9(09)V99.
018300     05  WS-MORTGAGE-PRINCIPAL-W      PIC S9(09)V99.
018400     05  WS-ABS-PRINCIPAL-W           PIC S9(09)V99.
018500     05  WS-INITIAL-INVEST-W          PIC S9(09)V99.
018600     05  WS-MONTHLY-PAYMENT-W         PIC S9(09)V99.
018700     05  WS-INTEREST-PAID-W           PIC S9(09)V99.
018800     05  WS-TOTAL-PAID-W              PIC S9(09)V99.
018900     05  WS-DOWNPMT-PCT-W             PIC 9(03)V9.
019000     05  FILLER                       PIC X(04).
019100*
019200* MDS 2005-11-14 - SIMULATION-LOOP WORK AREA.  CARRIED AT 6
019300* DECIMAL PLACES SO MONTHLY COMPOUNDING OVER LONG TERMS DOES
019400* NOT DRIFT BEFORE THE FINAL FIGURE IS ROUNDED FOR OUTPUT.
019500 01  WS-LOOP-WORK-AMOUNTS.
019600     05  WS-LOAN-BALANCE-W            PIC S9(09)V9(06).
019700     05  WS-MONTH-INTEREST-W          PIC S9(09)V9(06).
019800     05  WS-MONTH-PRIN-PORTION-W      PIC S9(09)V9(06).
019900     05  WS-PROPERTY-VALUE-W          PIC S9(11)V9(06).
020000     05  WS-INVESTMENT-VALUE-W        PIC S9(11)V9(06).
020100     05  FILLER                       PIC X(04).
020200*
020300******************************************************************
020400* RATE WORK AREA - MORTGAGE RATE IS NOMINAL/12 (RULE 1);
020500* INVESTMENT AND APPRECIATION RATES ARE COMPOUND-EQUIVALENT
020600* MONTHLY RATES BUILT BY 245-COMPUTE-EFFECTIVE-MONTHLY-RATE
020700* (RULE 2).  CARRIED AT 9 DECIMAL PLACES PER RULE 2.
020800******************************************************************
020900 01  WS-RATE-FIELDS.
021000     05  WS-MORTGAGE-RATE-MO          PIC S9V9(09).
021100     05  WS-EFF-ANNUAL-PCT-W          PIC 9(02)V9(04).
021200     05  WS-EFF-MONTHLY-RATE-W        PIC S9V9(09).
021300     05  WS-INVEST-RATE-MO            PIC S9V9(09).
021400     05  WS-APPREC-RATE-MO            PIC S9V9(09).
021500     05  FILLER                       PIC X(04).
021600*
021700******************************************************************
021800* RUN-DATE AREA FOR THE REPORT HEADING
021900******************************************************************
022000 01  WS-SYSTEM-DATE-AND-TIME.
022100     05  WS-CURRENT-DATE.
022200         10  WS-CURRENT-YEAR          PIC 9(02).
022300         10  WS-CURRENT-MONTH         PIC 9(02).
022400         10  WS-CURRENT-DAY           PIC 9(02).
022500     05  WS-CURRENT-TIME.
022600         10  WS-CURRENT-HOUR          PIC 9(02).
022700         10  WS-CURRENT-MINUTE        PIC 9(02).
022800         10  WS-CURRENT-SECOND        PIC 9(02).
022900     05  FILLER                       PIC X(04).
023000*
023100* TRG 2010-06-30 - SIX-DIGIT NUMERIC VIEW OF JUST THE DATE HALF
023200*                  OF WS-SYSTEM-DATE-AND-TIME, FOR THE TRACE
023300*                  DISPLAY AHEAD OF THE REPORT HEADING WRITE.
023400 01  WS-RUN-DATE-NUMERIC REDEFINES WS-SYSTEM-DATE-AND-TIME
023500                                  PIC 9(06).
023600*
023700     COPY SBNRPTHD.
023800     COPY SBNRPTBD.
023900     COPY SBNRPTTL.
024000*
024100 PROCEDURE DIVISION.
024200*
024300******************************************************************
024400* 000-MAIN-PROCESS - TOP OF THE RUN.
024500******************************************************************
024600 000-MAIN-PROCESS.
024700     PERFORM 100-OPEN-FILES THRU 100-EXIT.
024800     PERFORM 800-WRITE-REPORT-HEADINGS THRU 800-EXIT.
024900     PERFORM 110-READ-SCENARIO-RECORD THRU 110-EXIT.
025000     PERFORM 200-PROCESS-SCENARIO THRU 200-EXIT
025100         UNTIL END-OF-SCENARIOS.
025200     PERFORM 900-WRITE-REPORT-TOTALS THRU 900-EXIT.
025300     PERFORM 950-CLOSE-FILES THRU 950-EXIT.
025400     STOP RUN.
025500*
025600******************************************************************
025700* 100-OPEN-FILES - OPEN THE THREE FILES AND ZERO THE RUN TOTALS.
025800******************************************************************
025900 100-OPEN-FILES.
026000     OPEN INPUT  SCENARIO-IN.
026100     IF WS-SCNIN-STATUS NOT = '00'
026200         MOVE 'OPEN FAILED ON SCENARIO-IN'  TO WS-ERR-MSG
026300         MOVE WS-SCNIN-STATUS               TO WS-ERR-CDE
026400         MOVE '100-OPEN-FILES'              TO WS-ERR-PROC
026500         PERFORM 990-ERROR-HANDLING THRU 990-EXIT
026600     END-IF.
026700     OPEN OUTPUT RESULTS-OUT.
026800     IF WS-RESOUT-STATUS NOT = '00'
026900         MOVE 'OPEN FAILED ON RESULTS-OUT' TO WS-ERR-MSG
027000         MOVE WS-RESOUT-STATUS              TO WS-ERR-CDE
027100         MOVE '100-OPEN-FILES'              TO WS-ERR-PROC
027200         PERFORM 990-ERROR-HANDLING THRU 990-EXIT
027300     END-IF.
027400     OPEN OUTPUT REPORT-OUT.
027500     IF WS-RPTOUT-STATUS NOT = '00'
027600         MOVE 'OPEN FAILED ON REPORT-OUT'  TO WS-ERR-MSG
027700         MOVE WS-RPTOUT-STATUS              TO WS-ERR-CDE
027800         MOVE '100-OPEN-FILES'              TO WS-ERR-PROC
027900         PERFORM 990-ERROR-HANDLING THRU 990-EXIT
028000     END-IF.
028100     INITIALIZE WS-RECORD-COUNTS.
028200     MOVE ZEROES TO WS-GRAND-TOTALS-ZERO-VIEW.
028300 100-EXIT.
028400     EXIT.
028500*
028600******************************************************************
028700* 110-READ-SCENARIO-RECORD - READ ONE SCENARIO, BUMP THE READ
028800* COUNT, SET THE END SWITCH WHEN THE FILE RUNS OUT.
028900******************************************************************
029000 110-READ-SCENARIO-RECORD.
029100     READ SCENARIO-IN
029200         AT END
029300             MOVE 'Y' TO WS-EOF-SW
029400     END-READ.
029500     EVALUATE WS-SCNIN-STATUS
029600         WHEN '00'
029700             ADD 1 TO WS-READ-CTR
029800         WHEN '10'
029900             MOVE 'Y' TO WS-EOF-SW
030000         WHEN OTHER
030100             MOVE 'READ FAILED ON SCENARIO-IN'  TO WS-ERR-MSG
030200             MOVE WS-SCNIN-STATUS                TO WS-ERR-CDE
030300             MOVE '110-READ-SCENARIO-RECORD'     TO WS-ERR-PROC
030400             PERFORM 990-ERROR-HANDLING THRU 990-EXIT
030500     END-EVALUATE.
030600 110-EXIT.
030700     EXIT.
030800*
030900******************************************************************
031000* 200-PROCESS-SCENARIO - ONE PASS OF THE PER-RECORD LOOP.  DECIDES
031100* ACCEPT OR REJECT, DRIVES THE SIMULATION WHEN ACCEPTED, AND
031200* ALWAYS WRITES A RESULT RECORD AND A REPORT DETAIL LINE.
031300******************************************************************
031400 200-PROCESS-SCENARIO.
031500     MOVE 'N' TO WS-SCN-REJECTED-SW.
031600     PERFORM 210-COMPUTE-PURCHASE-COST THRU 210-EXIT.
031700     PERFORM 220-VALIDATE-DOWNPAYMENT THRU 220-EXIT.
031800     IF SCN-REJECTED
031900         ADD 1 TO WS-REJECT-CTR
032000     ELSE
032100         PERFORM 230-COMPUTE-INITIAL-INVEST THRU 230-EXIT
032200         PERFORM 240-COMPUTE-MONTHLY-PAYMENT THRU 240-EXIT
032300         PERFORM 250-RUN-MONTHLY-SIMULATION THRU 250-EXIT
032400         PERFORM 260-COMPUTE-SCENARIO-TOTALS THRU 260-EXIT
032500         PERFORM 270-BUILD-RESULT-RECORD THRU 270-EXIT
032600         ADD 1 TO WS-ACCEPT-CTR
032700         PERFORM 290-ACCUMULATE-REPORT-TOTALS THRU 290-EXIT
032800     END-IF.
032900     PERFORM 265-COMPUTE-DOWNPMT-PERCENT THRU 265-EXIT.
033000     PERFORM 275-WRITE-RESULT-RECORD THRU 275-EXIT.
033100     PERFORM 280-WRITE-REPORT-DETAIL THRU 280-EXIT.
033200     PERFORM 110-READ-SCENARIO-RECORD THRU 110-EXIT.
033300 200-EXIT.
033400     EXIT.
033500*
033600******************************************************************
033700* 210-COMPUTE-PURCHASE-COST - RULE 3 AND RULE 4.
033800******************************************************************
033900 210-COMPUTE-PURCHASE-COST.
034000     COMPUTE WS-TOTAL-COST-W ROUNDED =
034100         SCN-PROPERTY-PRICE * (1 + (SCN-TAXES-PCT / 100)).
034200     COMPUTE WS-MORTGAGE-PRINCIPAL-W =
034300         WS-TOTAL-COST-W - SCN-DOWNPAYMENT.
034400     COMPUTE WS-TOTAL-MONTHS = SCN-MORTGAGE-YEARS * 12.
034500 210-EXIT.
034600     EXIT.
034700*
034800******************************************************************
034900* 220-VALIDATE-DOWNPAYMENT - RULE 5.  A REJECTED SCENARIO GETS
035000* ITS RESULT RECORD BUILT RIGHT HERE, UNDER THE ERROR VIEW, SO
035100* EVERY NUMERIC FIELD IS ZEROED IN A SINGLE MOVE.
035200******************************************************************
035300 220-VALIDATE-DOWNPAYMENT.
035400     IF SCN-DOWNPAYMENT > SCN-CASH-AVAILABLE
035500         MOVE 'Y'              TO WS-SCN-REJECTED-SW
035600         MOVE SCN-SCENARIO-ID  TO ERV-SCENARIO-ID
035700         MOVE 'ER'             TO ERV-STATUS
035800         MOVE ZEROES           TO ERV-ZERO-FILL-AREA
035900     END-IF.
036000 220-EXIT.
036100     EXIT.
036200*
036300******************************************************************
036400* 230-COMPUTE-INITIAL-INVEST - RULE 6.
036500******************************************************************
036600 230-COMPUTE-INITIAL-INVEST.
036700     COMPUTE WS-INITIAL-INVEST-W =
036800         SCN-CASH-AVAILABLE - SCN-DOWNPAYMENT.
036900 230-EXIT.
037000     EXIT.
037100*
037200******************************************************************
037300* 240-COMPUTE-MONTHLY-PAYMENT - RULE 1.  FRENCH AMORTIZATION.
037400* THE MORTGAGE RATE IS NOMINAL/12, NOT THE COMPOUND-EQUIVALENT
037500* CONVERSION USED FOR INVESTMENT AND APPRECIATION (SEE 245).
037600******************************************************************
037700 240-COMPUTE-MONTHLY-PAYMENT.
037800     IF WS-MORTGAGE-PRINCIPAL-W > 0
037900         COMPUTE WS-MORTGAGE-RATE-MO =
038000             SCN-MORTGAGE-RATE-PCT / 100 / 12
038100         IF WS-MORTGAGE-RATE-MO = 0
038200             COMPUTE WS-MONTHLY-PAYMENT-W ROUNDED =
038300                 WS-MORTGAGE-PRINCIPAL-W / WS-TOTAL-MONTHS
038400         ELSE
038500             COMPUTE WS-MONTHLY-PAYMENT-W ROUNDED =
038600                 WS-MORTGAGE-PRINCIPAL-W * WS-MORTGAGE-RATE-MO /
038700                 (1 - ((1 + WS-MORTGAGE-RATE-MO) **
038800                       (WS-TOTAL-MONTHS * -1)))
038900         END-IF
039000     ELSE
039100         MOVE ZERO TO WS-MONTHLY-PAYMENT-W
039200         MOVE ZERO TO WS-MORTGAGE-RATE-MO
039300     END-IF.
039400 240-EXIT.
039500     EXIT.
039600*
039700******************************************************************
039800* 245-COMPUTE-EFFECTIVE-MONTHLY-RATE - RULE 2.  PERFORMED ONCE
039900* FOR THE INVESTMENT RETURN AND ONCE FOR THE APPRECIATION RATE;
040000* THE CALLER MOVES THE ANNUAL PERCENT INTO WS-EFF-ANNUAL-PCT-W
040100* BEFORE EACH PERFORM AND PICKS THE RESULT UP FROM
040200* WS-EFF-MONTHLY-RATE-W AFTERWARD.
040300******************************************************************
040400 245-COMPUTE-EFFECTIVE-MONTHLY-RATE.
040500     COMPUTE WS-EFF-MONTHLY-RATE-W =
040600         ((1 + (WS-EFF-ANNUAL-PCT-W / 100)) ** (1 / 12)) - 1.
040700 245-EXIT.
040800     EXIT.
040900*
041000******************************************************************
041100* 250-RUN-MONTHLY-SIMULATION - RULE 7.  SETS UP THE STARTING
041200* BALANCES AND THE TWO COMPOUND-EQUIVALENT MONTHLY RATES, THEN
041300* WALKS THE FULL TERM ONE MONTH AT A TIME.
041400******************************************************************
041500 250-RUN-MONTHLY-SIMULATION.
041600     MOVE SCN-PROPERTY-PRICE        TO WS-PROPERTY-VALUE-W.
041700     MOVE WS-INITIAL-INVEST-W       TO WS-INVESTMENT-VALUE-W.
041800     MOVE WS-MORTGAGE-PRINCIPAL-W   TO WS-LOAN-BALANCE-W.
041900     MOVE SCN-INVEST-RETURN-PCT     TO WS-EFF-ANNUAL-PCT-W.
042000     PERFORM 245-COMPUTE-EFFECTIVE-MONTHLY-RATE THRU 245-EXIT.
042100     MOVE WS-EFF-MONTHLY-RATE-W     TO WS-INVEST-RATE-MO.
042200     MOVE SCN-PROP-APPREC-PCT       TO WS-EFF-ANNUAL-PCT-W.
042300     PERFORM 245-COMPUTE-EFFECTIVE-MONTHLY-RATE THRU 245-EXIT.
042400     MOVE WS-EFF-MONTHLY-RATE-W     TO WS-APPREC-RATE-MO.
042500     PERFORM 251-SIMULATE-ONE-MONTH THRU 251-EXIT
042600         VARYING WS-MONTH-CTR FROM 1 BY 1
042700         UNTIL WS-MONTH-CTR > WS-TOTAL-MONTHS.
042800 250-EXIT.
042900     EXIT.
043000*
043100******************************************************************
043200* 251-SIMULATE-ONE-MONTH - ONE MONTH OF RULE 7.  THE LOAN
043300* BALANCE IS TRACKED HERE BUT IS NOT ITSELF REPORTED - ONLY
043400* INTEREST-PAID/TOTAL-PAID AND THE FINAL ASSET VALUES ARE.
043500******************************************************************
043600 251-SIMULATE-ONE-MONTH.
043700     IF WS-LOAN-BALANCE-W > 0
043800         COMPUTE WS-MONTH-INTEREST-W =
043900             WS-LOAN-BALANCE-W * WS-MORTGAGE-RATE-MO
044000         COMPUTE WS-MONTH-PRIN-PORTION-W =
044100             WS-MONTHLY-PAYMENT-W - WS-MONTH-INTEREST-W
044200         SUBTRACT WS-MONTH-PRIN-PORTION-W FROM WS-LOAN-BALANCE-W
044300         IF WS-LOAN-BALANCE-W < 0
044400             MOVE ZERO TO WS-LOAN-BALANCE-W
044500         END-IF
044600     END-IF.
044700     COMPUTE WS-PROPERTY-VALUE-W =
044800         WS-PROPERTY-VALUE-W * (1 + WS-APPREC-RATE-MO).
044900     COMPUTE WS-INVESTMENT-VALUE-W =
045000         WS-INVESTMENT-VALUE-W * (1 + WS-INVEST-RATE-MO).
045100 251-EXIT.
045200     EXIT.
045300*
045400******************************************************************
045500* 260-COMPUTE-SCENARIO-TOTALS - RULE 8.
045600******************************************************************
045700 260-COMPUTE-SCENARIO-TOTALS.
045800     COMPUTE WS-INTEREST-PAID-W ROUNDED =
045900         (WS-MONTHLY-PAYMENT-W * WS-TOTAL-MONTHS) -
046000         WS-MORTGAGE-PRINCIPAL-W.
046100     COMPUTE WS-TOTAL-PAID-W ROUNDED =
046200         (WS-MONTHLY-PAYMENT-W * WS-TOTAL-MONTHS) +
046300         SCN-DOWNPAYMENT.
046400 260-EXIT.
046500     EXIT.
046600*
046700******************************************************************
046800* 265-COMPUTE-DOWNPMT-PERCENT - RULE 11.  RUN FOR EVERY SCENARIO,
046900* ACCEPTED OR REJECTED - THE REPORT CARRIES IT EITHER WAY.
047000******************************************************************
047100 265-COMPUTE-DOWNPMT-PERCENT.
047200     IF SCN-PROPERTY-PRICE = 0
047300         MOVE ZERO TO WS-DOWNPMT-PCT-W
047400     ELSE
047500         COMPUTE WS-DOWNPMT-PCT-W ROUNDED =
047600             (SCN-DOWNPAYMENT / SCN-PROPERTY-PRICE) * 100
047700     END-IF.
047800 265-EXIT.
047900     EXIT.
048000*
048100******************************************************************
048200* 270-BUILD-RESULT-RECORD - BUILDS THE "OK" RESULT RECORD FOR AN
048300* ACCEPTED SCENARIO.  REJECTED SCENARIOS WERE ALREADY BUILT BY
048400* 220-VALIDATE-DOWNPAYMENT UNDER THE ERROR VIEW.
048500******************************************************************
048600 270-BUILD-RESULT-RECORD.
048700     MOVE SCN-SCENARIO-ID           TO RST-SCENARIO-ID.
048800     MOVE 'OK'                      TO RST-STATUS.
048900     MOVE WS-MONTHLY-PAYMENT-W      TO RST-MONTHLY-PAYMENT.
049000     MOVE WS-TOTAL-COST-W           TO RST-TOTAL-PROPERTY-COST.
049100     MOVE SCN-DOWNPAYMENT           TO RST-DOWNPAYMENT.
049200     MOVE WS-INITIAL-INVEST-W       TO RST-INITIAL-INVESTMENT.
049300     MOVE WS-MORTGAGE-PRINCIPAL-W   TO RST-MORTGAGE-PRINCIPAL.
049400     MOVE WS-INTEREST-PAID-W        TO RST-INTEREST-PAID.
049500     MOVE WS-TOTAL-PAID-W           TO RST-TOTAL-PAID.
049600     COMPUTE RST-FINAL-PROPERTY-VALUE ROUNDED =
049700         WS-PROPERTY-VALUE-W.
049800     COMPUTE RST-FINAL-INVESTMENT-VALUE ROUNDED =
049900         WS-INVESTMENT-VALUE-W.
050000 270-EXIT.
050100     EXIT.
050200*
050300******************************************************************
050400* 275-WRITE-RESULT-RECORD - ONE RESULT RECORD PER SCENARIO READ,
050500* ACCEPTED OR REJECTED (REQ #9042, TRG 2013-02-19).
050600******************************************************************
050700 275-WRITE-RESULT-RECORD.
050800     WRITE SBN-SCENARIO-RS-REC.
050900     IF WS-RESOUT-STATUS NOT = '00'
051000         MOVE 'WRITE FAILED ON RESULTS-OUT' TO WS-ERR-MSG
051100         MOVE WS-RESOUT-STATUS                TO WS-ERR-CDE
051200         MOVE '275-WRITE-RESULT-RECORD'       TO WS-ERR-PROC
051300         PERFORM 990-ERROR-HANDLING THRU 990-EXIT
051400     END-IF.
051500 275-EXIT.
051600     EXIT.
051700*
051800******************************************************************
051900* 280-WRITE-REPORT-DETAIL - ONE DETAIL LINE PER SCENARIO.  THE
052000* RST- FIELDS ARE READ HERE EVEN FOR A REJECTED SCENARIO BECAUSE
052100* RST-SCENARIO-RS-REC AND ERV-SCENARIO-RS-ERR-VIEW SHARE THE SAME
052200* STORAGE - THE ZERO FILL FROM 220 SHOWS THROUGH CORRECTLY.
052300******************************************************************
052400 280-WRITE-REPORT-DETAIL.
052500     MOVE SPACES TO SBN-RPT-DETAIL-BLANK-VIEW.
052600     MOVE RST-SCENARIO-ID           TO RPD-SCENARIO-ID.
052700     MOVE RST-STATUS                TO RPD-STATUS.
052800     MOVE RST-DOWNPAYMENT           TO RPD-DOWNPAYMENT-ED.
052900     MOVE WS-DOWNPMT-PCT-W          TO RPD-DOWNPMT-PCT-ED.
053000     MOVE RST-MONTHLY-PAYMENT       TO RPD-MONTHLY-PMT-ED.
053100     IF RST-MORTGAGE-PRINCIPAL < 0
053200         MOVE '-' TO RPD-PRINCIPAL-SIGN
053300         COMPUTE WS-ABS-PRINCIPAL-W = RST-MORTGAGE-PRINCIPAL * -1
053400         MOVE WS-ABS-PRINCIPAL-W TO RPD-PRINCIPAL-ED
053500     ELSE
053600         MOVE SPACE TO RPD-PRINCIPAL-SIGN
053700         MOVE RST-MORTGAGE-PRINCIPAL TO RPD-PRINCIPAL-ED
053800     END-IF.
053900     MOVE RST-INTEREST-PAID             TO RPD-INTEREST-ED.
054000     MOVE RST-TOTAL-PAID                TO RPD-TOTAL-PAID-ED.
054100     MOVE RST-FINAL-PROPERTY-VALUE       TO RPD-FINAL-PROP-ED.
054200     MOVE RST-FINAL-INVESTMENT-VALUE     TO RPD-FINAL-INV-ED.
054300     WRITE REPORT-OUT-REC FROM SBN-RPT-DETAIL-LINE.
054400     IF WS-RPTOUT-STATUS NOT = '00'
054500         MOVE 'WRITE FAILED ON REPORT-OUT' TO WS-ERR-MSG
054600         MOVE WS-RPTOUT-STATUS               TO WS-ERR-CDE
054700         MOVE '280-WRITE-REPORT-DETAIL'      TO WS-ERR-PROC
054800         PERFORM 990-ERROR-HANDLING THRU 990-EXIT
054900     END-IF.
055000 280-EXIT.
055100     EXIT.
055200*
055300******************************************************************
055400* 290-ACCUMULATE-REPORT-TOTALS - RULE 8's FIGURES ROLLED ACROSS
055500* ALL ACCEPTED SCENARIOS (RDM 1996-03-11 - REJECTS NO LONGER
055600* COUNTED HERE, JUST ON THE SEPARATE REJECT COUNTER).
055700******************************************************************
055800 290-ACCUMULATE-REPORT-TOTALS.
055900     ADD WS-INTEREST-PAID-W TO WS-TTL-INTEREST.
056000     ADD WS-TOTAL-PAID-W    TO WS-TTL-PAID.
056100     ADD RST-FINAL-PROPERTY-VALUE   TO WS-TTL-ASSET.
056200     ADD RST-FINAL-INVESTMENT-VALUE TO WS-TTL-ASSET.
056300 290-EXIT.
056400     EXIT.
056500*
056600******************************************************************
056700* 800-WRITE-REPORT-HEADINGS - TITLE, RUN DATE, COLUMN HEADERS.
056800******************************************************************
056900 800-WRITE-REPORT-HEADINGS.
057000     ACCEPT WS-CURRENT-DATE FROM DATE.
057100     IF TRACE-IS-ON
057200         DISPLAY 'SIMBUYNV RUN DATE (YYMMDD): ' WS-RUN-DATE-NUMERIC
057300     END-IF.
057400     MOVE WS-CURRENT-MONTH TO RTH-RUN-MM.
057500     MOVE WS-CURRENT-DAY   TO RTH-RUN-DD.
057600     MOVE WS-CURRENT-YEAR  TO RTH-RUN-YY.
057700     WRITE REPORT-OUT-REC FROM SBN-RPT-TITLE-LINE
057800         AFTER ADVANCING TOP-OF-FORM.
057900     WRITE REPORT-OUT-REC FROM SBN-RPT-RUNDATE-LINE
058000         AFTER ADVANCING 1 LINE.
058100     WRITE REPORT-OUT-REC FROM SBN-RPT-COLUMN-HDR-LINE
058200         AFTER ADVANCING 2 LINES.
058300     IF WS-RPTOUT-STATUS NOT = '00'
058400         MOVE 'WRITE FAILED ON REPORT-OUT'    TO WS-ERR-MSG
058500         MOVE WS-RPTOUT-STATUS                  TO WS-ERR-CDE
058600         MOVE '800-WRITE-REPORT-HEADINGS'       TO WS-ERR-PROC
058700         PERFORM 990-ERROR-HANDLING THRU 990-EXIT
058800     END-IF.
058900 800-EXIT.
059000     EXIT.
059100*
059200******************************************************************
059300* 900-WRITE-REPORT-TOTALS - COUNT LINE AND THE THREE GRAND-TOTAL
059400* LINES, WRITTEN ONCE AFTER THE LAST SCENARIO IS PROCESSED.
059500******************************************************************
059600 900-WRITE-REPORT-TOTALS.
059700     MOVE WS-READ-CTR     TO RTT-READ-ED.
059800     MOVE WS-ACCEPT-CTR   TO RTT-ACCEPT-ED.
059900     MOVE WS-REJECT-CTR   TO RTT-REJECT-ED.
060000     WRITE REPORT-OUT-REC FROM SBN-RPT-COUNT-LINE
060100         AFTER ADVANCING 2 LINES.
060200     MOVE WS-TTL-INTEREST TO RTT-INTEREST-ED.
060300     WRITE REPORT-OUT-REC FROM SBN-RPT-GRANDTOTAL-LINE1
060400         AFTER ADVANCING 1 LINE.
060500     MOVE WS-TTL-PAID      TO RTT-TOTPAID-ED.
060600     WRITE REPORT-OUT-REC FROM SBN-RPT-GRANDTOTAL-LINE2
060700         AFTER ADVANCING 1 LINE.
060800     MOVE WS-TTL-ASSET     TO RTT-ASSET-ED.
060900     WRITE REPORT-OUT-REC FROM SBN-RPT-GRANDTOTAL-LINE3
061000         AFTER ADVANCING 1 LINE.
061100     IF WS-RPTOUT-STATUS NOT = '00'
061200         MOVE 'WRITE FAILED ON REPORT-OUT'   TO WS-ERR-MSG
061300         MOVE WS-RPTOUT-STATUS                 TO WS-ERR-CDE
061400         MOVE '900-WRITE-REPORT-TOTALS'        TO WS-ERR-PROC
061500         PERFORM 990-ERROR-HANDLING THRU 990-EXIT
061600     END-IF.
061700 900-EXIT.
061800     EXIT.
061900*
062000******************************************************************
062100* 950-CLOSE-FILES - CLOSE ALL THREE FILES AT END OF RUN.
062200******************************************************************
062300 950-CLOSE-FILES.
062400     CLOSE SCENARIO-IN.
062500     CLOSE RESULTS-OUT.
062600     CLOSE REPORT-OUT.
062700 950-EXIT.
062800     EXIT.
062900*
063000******************************************************************
063100* 990-ERROR-HANDLING - LOGS THE FAILING FILE STATUS AND THE
063200* PARAGRAPH THAT DETECTED IT, CLOSES WHAT IS OPEN, AND ENDS THE
063300* RUN WITH A NON-ZERO RETURN CODE FOR THE JOB SCHEDULER.
063400******************************************************************
063500 990-ERROR-HANDLING.
063600     DISPLAY '*** SIMBUYNV ABEND ***'.
063700     DISPLAY 'PARAGRAPH: ' WS-ERR-PROC.
063800     DISPLAY 'MESSAGE  : ' WS-ERR-MSG.
063900     DISPLAY 'STATUS   : ' WS-ERR-CDE.
064000     PERFORM 950-CLOSE-FILES THRU 950-EXIT.
064100     MOVE 16 TO RETURN-CODE.
064200     STOP RUN.
064300 990-EXIT.
064400     EXIT.
