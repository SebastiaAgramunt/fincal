000100*****************************************************************
000200* SBNRPTBD    - SCENARIO REPORT DETAIL LINE                     *
000300*               BUY-VS-INVEST MORTGAGE SCENARIO BATCH           *
000400*****************************************************************
000500* 132-COLUMN PRINT LINE, ONE PER SCENARIO, WRITTEN BY           *
000600* 280-WRITE-REPORT-DETAIL.  MONEY COLUMNS CARRY A FLOATING $    *
000700* AND COMMA INSERTION PER THE SHOP'S EDITED-PICTURE STANDARD;   *
000800* THE PRINCIPAL COLUMN HAS A SEPARATE SIGN BYTE BECAUSE A CASH  *
000900* PURCHASE CAN DRIVE MORTGAGE-PRINCIPAL NEGATIVE.               *
001000*-----------------------------------------------------------------
001100* 1991-03-21  SRP   ORIGINAL LAYOUT FOR SIMBUYNV               *
001200* 2003-09-08  KPI   WIDENED FINAL-VALUE COLUMNS TO 8 DIGITS -  *
001300*                   APPRECIATION ON LONG TERMS WAS TRUNCATING  *
001400*-----------------------------------------------------------------
001500 01  SBN-RPT-DETAIL-LINE.
001600     05  RPD-SCENARIO-ID          PIC X(08).
001700     05  FILLER                   PIC X(02).
001800     05  RPD-STATUS               PIC X(02).
001900     05  FILLER                   PIC X(03).
002000     05  RPD-DOWNPAYMENT-ED       PIC $Z,ZZZ,ZZZ.99.
002100     05  FILLER                   PIC X(01).
002200     05  RPD-DOWNPMT-PCT-ED       PIC ZZ9.9.
002300     05  FILLER                   PIC X(02).
002400     05  RPD-MONTHLY-PMT-ED       PIC $Z,ZZZ,ZZZ.99.
002500     05  FILLER                   PIC X(01).
002600     05  RPD-PRINCIPAL-SIGN       PIC X(01).
002700     05  RPD-PRINCIPAL-ED         PIC $Z,ZZZ,ZZZ.99.
002800     05  FILLER                   PIC X(01).
002900     05  RPD-INTEREST-ED          PIC $Z,ZZZ,ZZZ.99.
003000     05  FILLER                   PIC X(01).
003100     05  RPD-TOTAL-PAID-ED        PIC $Z,ZZZ,ZZZ.99.
003200     05  FILLER                   PIC X(01).
003300     05  RPD-FINAL-PROP-ED        PIC $ZZ,ZZZ,ZZZ.99.
003400     05  FILLER                   PIC X(01).
003500     05  RPD-FINAL-INV-ED         PIC $ZZ,ZZZ,ZZZ.99.
003600     05  FILLER                   PIC X(10).
003700*
003800* KPI 2003-09-08 - CLEAR-LINE VIEW SO 280-WRITE-REPORT-DETAIL
003900*                  CAN BLANK THE WHOLE LINE IN ONE MOVE BEFORE
004000*                  EDITING EACH SCENARIO'S FIGURES INTO IT.
004100 01  SBN-RPT-DETAIL-BLANK-VIEW REDEFINES SBN-RPT-DETAIL-LINE.
004200     05  FILLER                   PIC X(132).
