000100*****************************************************************
000200* SBNRPTHD    - SCENARIO REPORT HEADING LINES                   *
000300*               BUY-VS-INVEST MORTGAGE SCENARIO BATCH           *
000400*****************************************************************
000500* TITLE LINE AND COLUMN-HEADER LINE FOR REPORT-OUT, WRITTEN    *
000600* ONCE AT THE TOP OF THE RUN BY 800-WRITE-REPORT-HEADINGS.      *
000700* COLUMN HEADERS LINE UP WITH SBN-RPT-DETAIL-LINE IN SBNRPTBD.  *
000800*-----------------------------------------------------------------
000900* 1991-03-21  SRP   ORIGINAL LAYOUT FOR SIMBUYNV               *
001000*-----------------------------------------------------------------
001100 01  SBN-RPT-TITLE-LINE.
001200     05  FILLER                   PIC X(48) VALUE SPACES.
001300     05  RTH-TITLE                PIC X(36)
001400             VALUE 'MORTGAGE VS INVEST SCENARIO REPORT'.
001500     05  FILLER                   PIC X(48) VALUE SPACES.
001600*
001700 01  SBN-RPT-RUNDATE-LINE.
001800     05  FILLER                   PIC X(48) VALUE SPACES.
001900     05  RTH-RUNDATE-LIT          PIC X(10) VALUE 'RUN DATE: '.
002000     05  RTH-RUN-MM               PIC 99.
002100     05  FILLER                   PIC X(01) VALUE '/'.
002200     05  RTH-RUN-DD               PIC 99.
002300     05  FILLER                   PIC X(01) VALUE '/'.
002400     05  RTH-RUN-YY               PIC 99.
002500     05  FILLER                   PIC X(59) VALUE SPACES.
002600*
002700 01  SBN-RPT-COLUMN-HDR-LINE.
002800     05  FILLER                   PIC X(01) VALUE SPACES.
002900     05  RTH-COL-ID               PIC X(09) VALUE 'SCENARIO'.
003000     05  RTH-COL-ST               PIC X(04) VALUE 'ST'.
003100     05  RTH-COL-DOWNPMT          PIC X(16) VALUE 'DOWNPAYMENT'.
003200     05  RTH-COL-DOWNPCT          PIC X(07) VALUE 'PCT'.
003300     05  RTH-COL-PMT              PIC X(15) VALUE 'MONTHLY PMT'.
003400     05  RTH-COL-PRIN             PIC X(16) VALUE 'PRINCIPAL'.
003500     05  RTH-COL-INT              PIC X(14) VALUE 'INTEREST PAID'.
003600     05  RTH-COL-TOTPD            PIC X(14) VALUE 'TOTAL PAID'.
003700     05  RTH-COL-FPROP            PIC X(15) VALUE 'FINAL PROPERTY'.
003800     05  RTH-COL-FINV             PIC X(16) VALUE 'FINAL INVESTMNT'.
003900     05  FILLER                   PIC X(01) VALUE SPACES.
